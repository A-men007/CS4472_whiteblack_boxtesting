000100******************************************************************
000200*    ACCOUNT MASTER RECORD LAYOUT - CARD/OWNER MASTER FILE.
000300*    ONE RECORD PER OWNER.  CARD NUMBER IS THE TRANSACTION
000400*    MATCH KEY; OWNER ID IS THE FILE KEY.
000500*
000600*    RECORD LENGTH IS 53 CHARACTERS, FIXED, LINE SEQUENTIAL.
000700*
000800*    DATE-WRITTEN.  MARCH 12, 1991.
000900*    ---------------------------------------------------------
001000*    CHANGE LOG
001100*    03/12/91  AM   ORIGINAL LAYOUT - CHEQUE BALANCE ONLY.
001200*    07/02/93  EMS  ADDED ACCT-SAV-BALANCE FOR SAVINGS TIER.
001300*    11/30/98  KD   ADDED ACCT-STUDENT-FLAG FOR FEE SCHEDULE.
001400*    ---------------------------------------------------------
001500 01  ACCT-MASTER-RECORD.
001600     05  ACCT-OWNER              PIC X(10).
001700     05  ACCT-CARD-NUMBER        PIC X(16).
001800     05  ACCT-PIN                PIC X(04).
001900     05  ACCT-STUDENT-FLAG       PIC X(01).
002000         88  ACCT-IS-STUDENT             VALUE "Y".
002100         88  ACCT-NOT-STUDENT            VALUE "N".
002200     05  ACCT-CHQ-BALANCE        PIC S9(09)V99.
002300     05  ACCT-SAV-BALANCE        PIC S9(09)V99.
