000100******************************************************************
000200* THIS PROGRAM IS TO APPLY ONE NIGHT'S ATM TRANSACTIONS AGAINST
000300*    THE CARDHOLDER ACCOUNT MASTER, USING A TABLE LOOKUP OF THE
000400*    MASTER BY CARD NUMBER (NOT A KEYED MASTER/TRANSACTION
000500*    MERGE - THE TRANSACTION FILE IS NOT IN CARD NUMBER SEQUENCE),
000600*    AND PRINTS THE NIGHTLY RUN-SUMMARY REPORT.
000700*
000800* USED FILE
000900*    - ACCOUNT MASTER FILE (LINE SEQUENTIAL) : ACCTMAST
001000*    - TRANSACTION FILE (LINE SEQUENTIAL)     : TRANSFILE
001100*    - UPDATED ACCOUNT MASTER (LINE SEQUENTIAL): ACCTOUT
001200*    - TRANSACTION RESULTS FILE (LINE SEQUENTIAL): RESULTS
001300*    - RUN SUMMARY REPORT (LINE SEQUENTIAL)    : RPTFILE
001400*
001500******************************************************************
001600 IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.                 ATM-TRAN-UPDATE.
001900 AUTHOR.                     R T HOLLOWAY.
002000 INSTALLATION.               CONSUMER CARD SERVICES - BATCH.
002100 DATE-WRITTEN.               04/02/1991.
002200 DATE-COMPILED.
002300 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
002400******************************************************************
002500* CHANGE LOG
002600*-----------------------------------------------------------------
002700* 04/02/91  RTH  ORIGINAL - NIGHTLY DEPOSIT/WITHDRAWAL RUN,
002800*                CHEQUING ACCOUNTS ONLY.
002900* 09/14/91  RTH  SAVINGS BALANCE ADDED TO ACCOUNT MASTER, ADT-
003000*                ACCT-TYPE-1 SELECTS CHEQUING OR SAVINGS.
003100*                REQ ATM-014.
003200* 02/03/92  LMK  TRANSFER TRANSACTION TYPE ADDED - MOVES FUNDS
003300*                BETWEEN THE CARDHOLDER'S OWN CHEQUING AND
003400*                SAVINGS ACCOUNTS.  REQ ATM-041.
003500* 06/22/93  LMK  STUDENT FLAG ADDED TO ACCOUNT MASTER, PASSED
003600*                TO FEE-CALCULATOR FOR RATE SELECTION.
003700* 02/28/94  RTH  CONVERTED MASTER LOOKUP FROM INDEXED RANDOM
003800*                READ TO AN IN-MEMORY TABLE - INDEX SUPPORT
003900*                WAS NOT AVAILABLE ON THE NIGHT RUN'S SORT-
004000*                LESS TRANSACTION EXTRACT.  REQ ATM-052.
004100* 08/30/95  DPC  RESULTS FILE ADDED SO A LATER REPORT STEP
004200*                COULD RUN INDEPENDENT OF THIS PROGRAM.
004300*                REQ ATM-077.
004400* 03/17/97  DPC  INSUFFICIENT FUNDS CHECK ON TRANSFER NOW TESTS
004500*                AMOUNT PLUS FEE, NOT AMOUNT ALONE.  REQ ATM-091.
004600* 11/09/98  KAB  Y2K REVIEW - NO CENTURY-SENSITIVE DATE FIELDS
004700*                IN THIS PROGRAM.  SIGNED OFF FOR Y2K.
004800* 02/14/01  JGW  ACCOUNT TABLE SIZE RAISED TO 500 ENTRIES FOR
004900*                THE MERGED-REGION NIGHT RUN.  REQ ATM-126.
005000* 05/22/01  JGW  SEPARATE NIGHTLY REPORT STEP RETIRED - THIS
005100*                PROGRAM NOW PRINTS THE RUN-SUMMARY REPORT
005200*                (RPTFILE) ITSELF, SINCE THE RESULTS RECORD
005300*                CARRIES NO TRANSACTION AMOUNT AND THE REPORT
005400*                STEP COULD NOT TOTAL AMOUNT PROCESSED BY TYPE
005500*                WITHOUT IT.  REQ ATM-133.
005600******************************************************************
005700 ENVIRONMENT                 DIVISION.
005800*-----------------------------------------------------------------
005900 CONFIGURATION               SECTION.
006000 SOURCE-COMPUTER.            IBM-PC.
006100 OBJECT-COMPUTER.            IBM-PC.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*-----------------------------------------------------------------
006500 INPUT-OUTPUT                SECTION.
006600 FILE-CONTROL.
006700     SELECT  ACCT-MASTER-IN
006800             ASSIGN TO ACCTMAST
006900             ORGANIZATION IS LINE SEQUENTIAL
007000             FILE STATUS IS WS-ACCTMAST-STAT.
007100
007200     SELECT  TRANS-FILE-IN
007300             ASSIGN TO TRANSFILE
007400             ORGANIZATION IS LINE SEQUENTIAL
007500             FILE STATUS IS WS-TRANSFILE-STAT.
007600
007700     SELECT  ACCT-MASTER-OUT
007800             ASSIGN TO ACCTOUT
007900             ORGANIZATION IS LINE SEQUENTIAL
008000             FILE STATUS IS WS-ACCTOUT-STAT.
008100
008200     SELECT  RESULTS-FILE-OUT
008300             ASSIGN TO RESULTS
008400             ORGANIZATION IS LINE SEQUENTIAL
008500             FILE STATUS IS WS-RESULTS-STAT.
008600
008700     SELECT  RUN-REPORT-OUT
008800             ASSIGN TO RPTFILE
008900             ORGANIZATION IS LINE SEQUENTIAL
009000             FILE STATUS IS WS-RPTFILE-STAT.
009100******************************************************************
009200 DATA                        DIVISION.
009300*-----------------------------------------------------------------
009400 FILE                        SECTION.
009500 FD  ACCT-MASTER-IN
009600     RECORD CONTAINS 53 CHARACTERS
009700     DATA RECORD IS ACCT-MASTER-IN-REC.
009800 01  ACCT-MASTER-IN-REC          PIC X(53).
009900
010000 FD  TRANS-FILE-IN
010100     RECORD CONTAINS 33 CHARACTERS
010200     DATA RECORD IS TRANS-RECORD-IN.
010300 01  TRANS-RECORD-IN.
010400     05  TXN-CARD-NUMBER         PIC X(16).
010500     05  TXN-PIN                 PIC X(04).
010600     05  TXN-TYPE                PIC X(01).
010700         88  TXN-IS-DEPOSIT              VALUE "D".
010800         88  TXN-IS-WITHDRAWAL           VALUE "W".
010900         88  TXN-IS-TRANSFER             VALUE "T".
011000     05  TXN-ACCT-TYPE-1         PIC X(01).
011100         88  TXN-ACCT1-IS-CHQ            VALUE "C".
011200         88  TXN-ACCT1-IS-SAV            VALUE "S".
011300     05  TXN-ACCT-TYPE-2         PIC X(01).
011400         88  TXN-ACCT2-IS-CHQ            VALUE "C".
011500         88  TXN-ACCT2-IS-SAV            VALUE "S".
011600     05  TXN-AMOUNT              PIC 9(07)V99.
011700*
011800*        DOLLARS/CENTS BREAKOUT OF THE AMOUNT, USED ONLY WHEN
011900*        A REJECT REASON IS TRACED TO THE CONSOLE.
012000     05  TXN-AMOUNT-BREAKOUT REDEFINES TXN-AMOUNT.
012100         10  TXN-AMOUNT-DOLLARS  PIC 9(07).
012200         10  TXN-AMOUNT-CENTS    PIC 99.
012300     05  TXN-DAY-OF-WEEK         PIC 9(01).
012400
012500 FD  ACCT-MASTER-OUT
012600     RECORD CONTAINS 53 CHARACTERS
012700     DATA RECORD IS ACCT-MASTER-OUT-REC.
012800 01  ACCT-MASTER-OUT-REC         PIC X(53).
012900
013000 FD  RESULTS-FILE-OUT
013100     RECORD CONTAINS 96 CHARACTERS
013200     DATA RECORD IS RESULTS-RECORD-OUT.
013300 01  RESULTS-RECORD-OUT.
013400     05  RES-CARD-NUMBER         PIC X(16).
013500     05  FILLER                  PIC X(01)   VALUE SPACE.
013600     05  RES-TYPE                PIC X(01).
013700     05  FILLER                  PIC X(01)   VALUE SPACE.
013800     05  RES-SUCCESS-FLAG        PIC X(01).
013900     05  FILLER                  PIC X(01)   VALUE SPACE.
014000     05  RES-REASON              PIC X(30).
014100     05  FILLER                  PIC X(01)   VALUE SPACE.
014200     05  RES-FEE                 PIC S9(07)V99.
014300     05  FILLER                  PIC X(01)   VALUE SPACE.
014400     05  RES-BALANCE-1           PIC S9(09)V99.
014500     05  FILLER                  PIC X(01)   VALUE SPACE.
014600     05  RES-BALANCE-2           PIC S9(09)V99.
014700     05  FILLER                  PIC X(11)   VALUE SPACES.
014800
014900 FD  RUN-REPORT-OUT
015000     RECORD CONTAINS 132 CHARACTERS
015100     DATA RECORD IS RUN-REPORT-REC.
015200 01  RUN-REPORT-REC              PIC X(132).
015300******************************************************************
015400 WORKING-STORAGE             SECTION.
015500*-----------------------------------------------------------------
015600*    ACCOUNT MASTER RECORD - USED AS A WORK AREA WHEN LOADING
015700*    THE TABLE AND AGAIN WHEN RE-WRITING ACCTOUT AT THE END OF
015800*    THE RUN.
015900     COPY ACCTMSTR.
016000*
016100 01  WS-FILE-STATUSES.
016200     05  WS-ACCTMAST-STAT        PIC X(02)   VALUE SPACES.
016300     05  WS-TRANSFILE-STAT       PIC X(02)   VALUE SPACES.
016400     05  WS-ACCTOUT-STAT         PIC X(02)   VALUE SPACES.
016500     05  WS-RESULTS-STAT         PIC X(02)   VALUE SPACES.
016600     05  WS-RPTFILE-STAT         PIC X(02)   VALUE SPACES.
016700     05  FILLER                  PIC X(02)   VALUE SPACES.
016800
016900 01  WS-SWITCHES-AND-COUNTERS.
017000     05  ACCTMAST-EOF-SW         PIC X(01)   VALUE "N".
017100         88  ACCTMAST-EOF                    VALUE "Y".
017200     05  TRANSFILE-EOF-SW        PIC X(01)   VALUE "N".
017300         88  TRANSFILE-EOF                   VALUE "Y".
017400     05  WS-FOUND-SW             PIC X(01)   VALUE "N".
017500         88  WS-ACCT-FOUND                   VALUE "Y".
017600     05  WS-PIN-OK-SW            PIC X(01)   VALUE "N".
017700         88  WS-PIN-OK                       VALUE "Y".
017800     05  WS-ACCT-COUNT           PIC S9(4)   COMP VALUE ZERO.
017900     05  WS-MATCH-IDX            PIC S9(4)   COMP VALUE ZERO.
018000     05  WS-TXN-READ-COUNT       PIC 9(07)   COMP VALUE ZERO.
018100     05  FILLER                  PIC X(02)   VALUE SPACES.
018200
018300 01  WS-RESULT-WORK.
018400     05  WS-REASON-WORK          PIC X(30)   VALUE SPACES.
018500     05  WS-FEE-WORK             PIC S9(07)V99 VALUE ZEROS.
018600     05  WS-BAL1-WORK            PIC S9(09)V99 VALUE ZEROS.
018700*
018800*        DOLLARS/CENTS BREAKOUT OF THE PRIMARY-ACCOUNT BALANCE
018900*        WORK FIELD - USED ONLY WHEN A REJECT IS TRACED.
019000     05  WS-BAL1-BREAKOUT REDEFINES WS-BAL1-WORK.
019100         10  WS-BAL1-WHOLE       PIC S9(09).
019200         10  WS-BAL1-CENTS       PIC 99.
019300     05  WS-BAL2-WORK            PIC S9(09)V99 VALUE ZEROS.
019400*
019500*        SAME BREAKOUT FOR THE SECONDARY (TRANSFER DESTINATION)
019600*        BALANCE WORK FIELD.
019700     05  WS-BAL2-BREAKOUT REDEFINES WS-BAL2-WORK.
019800         10  WS-BAL2-WHOLE       PIC S9(09).
019900         10  WS-BAL2-CENTS       PIC 99.
020000     05  WS-TOTAL-DEBIT          PIC S9(09)V99 VALUE ZEROS.
020100     05  FILLER                  PIC X(02)   VALUE SPACES.
020200
020300 01  WS-ACCT-TABLE-AREA.
020400     05  WS-ACCT-ENTRY           OCCURS 500 TIMES
020500                                 INDEXED BY ACCT-IDX.
020600         10  TBL-OWNER           PIC X(10).
020700         10  TBL-CARD-NUMBER     PIC X(16).
020800         10  TBL-PIN             PIC X(04).
020900         10  TBL-STUDENT-FLAG    PIC X(01).
021000         10  TBL-CHQ-BALANCE     PIC S9(09)V99.
021100         10  TBL-SAV-BALANCE     PIC S9(09)V99.
021200         10  FILLER              PIC X(04).
021300
021400 01  WS-REJECT-REASONS.
021500     05  WS-REASON-NOT-FOUND     PIC X(30)
021600         VALUE "CARD NOT FOUND".
021700     05  WS-REASON-BAD-PIN       PIC X(30)
021800         VALUE "INVALID PIN".
021900     05  WS-REASON-NO-FUNDS      PIC X(30)
022000         VALUE "INSUFFICIENT FUNDS".
022100     05  FILLER                  PIC X(02)   VALUE SPACES.
022200*-----------------------------------------------------------------
022300*    RUN-SUMMARY REPORT WORK AREAS - ADDED REQ ATM-133 (SEE
022400*    05/22/01 CHANGE LOG ENTRY).  MODELLED ON THE WEEKDAY-NAME
022500*    AND TITLE/HEADER/DETAIL/TOTAL LADDER USED BY THE OLD
022600*    NIGHTLY SETTLEMENT REPORT RUN.
022700*-----------------------------------------------------------------
022800 01  WS-REPORT-DATE.
022900     05  WS-CUR-YEAR             PIC 9(04).
023000     05  WS-CUR-MONTH            PIC 9(02).
023100     05  WS-CUR-DAY              PIC 9(02).
023200
023300 77  WS-DAY-IN                   PIC 9(01).
023400
023500*    WEEKDAY NAME TABLE FOR THE REPORT TITLE LINE - INDEXED BY
023510*    WS-DAY-IN, WHICH COMES FROM ACCEPT-FROM-DAY-OF-WEEK
023520*    (1 = MONDAY ... 7 = SUNDAY, THE STANDARD ACCEPT ORDER).
023530*    NOT THE SAME ORDER AS TXN-DAY-OF-WEEK ON THE TRANSACTION
023540*    RECORD, WHICH IS 1 = SUNDAY - THAT FIELD NEVER TOUCHES
023550*    THIS TABLE.
023600 01  WS-WEEKDAY-NAMES.
023800     05  FILLER                  PIC X(09) VALUE "MONDAY".
023900     05  FILLER                  PIC X(09) VALUE "TUESDAY".
024000     05  FILLER                  PIC X(09) VALUE "WEDNESDAY".
024100     05  FILLER                  PIC X(09) VALUE "THURSDAY".
024200     05  FILLER                  PIC X(09) VALUE "FRIDAY".
024300     05  FILLER                  PIC X(09) VALUE "SATURDAY".
024400     05  FILLER                  PIC X(09) VALUE "SUNDAY".
024500 01  WS-WEEKDAY-TABLE REDEFINES WS-WEEKDAY-NAMES.
024600     05  WS-WEEKDAY              PIC X(09) OCCURS 7 TIMES.
024700
024800*    RUN-SUMMARY REPORT TITLE LINE.
024900 01  RUN-TITLE-LINE.
025000     05  FILLER                  PIC X(09) VALUE SPACES.
025100     05  FILLER                  PIC X(22)
025200         VALUE "ATM RUN REPORT FOR (".
025300     05  RPT-DAY-NAME            PIC X(10).
025400     05  RPT-DSP-DATE.
025500         10  RPT-DSP-YEAR        PIC 9(04).
025600         10  FILLER              PIC X(01) VALUE "/".
025700         10  RPT-DSP-MONTH       PIC 9(02).
025800         10  FILLER              PIC X(01) VALUE "/".
025900         10  RPT-DSP-DAY         PIC 9(02).
026000     05  FILLER                  PIC X(01) VALUE ")".
026100     05  FILLER                  PIC X(80) VALUE SPACES.
026200
026300*    RUN-SUMMARY REPORT COLUMN HEADER LINE.
026400 01  RUN-HEADER-LINE.
026500     05  FILLER                  PIC X(01) VALUE SPACES.
026600     05  FILLER                  PIC X(16) VALUE "CARD NUMBER".
026700     05  FILLER                  PIC X(02) VALUE SPACES.
026800     05  FILLER                  PIC X(01) VALUE "T".
026900     05  FILLER                  PIC X(03) VALUE SPACES.
027000     05  FILLER                  PIC X(01) VALUE "S".
027100     05  FILLER                  PIC X(03) VALUE SPACES.
027200     05  FILLER                  PIC X(20) VALUE "REASON".
027300     05  FILLER                  PIC X(02) VALUE SPACES.
027400     05  FILLER                  PIC X(13) VALUE "AMOUNT".
027500     05  FILLER                  PIC X(02) VALUE SPACES.
027600     05  FILLER                  PIC X(11) VALUE "FEE".
027700     05  FILLER                  PIC X(02) VALUE SPACES.
027800     05  FILLER                  PIC X(13) VALUE "BALANCE 1".
027900     05  FILLER                  PIC X(02) VALUE SPACES.
028000     05  FILLER                  PIC X(13) VALUE "BALANCE 2".
028100     05  FILLER                  PIC X(27) VALUE SPACES.
028200
028300*    RUN-SUMMARY REPORT DETAIL LINE - ONE PER TRANSACTION.
028400 01  RUN-DETAIL-LINE.
028500     05  FILLER                  PIC X(01) VALUE SPACES.
028600     05  RPT-CARD-NUMBER-O       PIC X(16).
028700     05  FILLER                  PIC X(02) VALUE SPACES.
028800     05  RPT-TYPE-O              PIC X(01).
028900     05  FILLER                  PIC X(03) VALUE SPACES.
029000     05  RPT-SUCCESS-O           PIC X(01).
029100     05  FILLER                  PIC X(03) VALUE SPACES.
029200     05  RPT-REASON-O            PIC X(20).
029300     05  FILLER                  PIC X(02) VALUE SPACES.
029400     05  RPT-AMOUNT-O            PIC ZZZ,ZZZ,ZZ9.99.
029500     05  FILLER                  PIC X(02) VALUE SPACES.
029600     05  RPT-FEE-O               PIC ZZZ,ZZ9.99-.
029700     05  FILLER                  PIC X(02) VALUE SPACES.
029800     05  RPT-BAL1-O              PIC ZZZ,ZZZ,ZZ9.99.
029900     05  FILLER                  PIC X(02) VALUE SPACES.
030000     05  RPT-BAL2-O              PIC ZZZ,ZZZ,ZZ9.99.
030100     05  FILLER                  PIC X(24) VALUE SPACES.
030200
030300*    RUN-SUMMARY REPORT CONTROL-TOTAL LINE - REUSED FOR EACH
030400*    COUNTER PRINTED AT END OF RUN.
030500 01  RUN-TOTAL-LINE.
030600     05  FILLER                  PIC X(02) VALUE SPACES.
030700     05  RPT-TOTAL-LABEL         PIC X(28).
030800     05  FILLER                  PIC X(02) VALUE SPACES.
030900     05  RPT-TOTAL-COUNT         PIC ZZZ,ZZ9.
031000     05  FILLER                  PIC X(04) VALUE SPACES.
031100     05  RPT-TOTAL-AMOUNT        PIC ZZZ,ZZZ,ZZ9.99-.
031200     05  FILLER                  PIC X(74) VALUE SPACES.
031300
031400 01  WS-REPORT-COUNTERS.
031500     05  WS-RPT-LINE-CNT         PIC 9(02)   COMP VALUE ZERO.
031600     05  WS-DEP-COUNT            PIC 9(07)   COMP VALUE ZERO.
031700     05  WS-WD-COUNT             PIC 9(07)   COMP VALUE ZERO.
031800     05  WS-TR-COUNT             PIC 9(07)   COMP VALUE ZERO.
031900     05  WS-REJECT-COUNT         PIC 9(07)   COMP VALUE ZERO.
032000     05  FILLER                  PIC X(02)   VALUE SPACES.
032100
032200 01  WS-REPORT-AMOUNTS.
032300     05  WS-DEP-AMOUNT           PIC S9(09)V99 VALUE ZEROS.
032400     05  WS-WD-AMOUNT            PIC S9(09)V99 VALUE ZEROS.
032500     05  WS-TR-AMOUNT            PIC S9(09)V99 VALUE ZEROS.
032600     05  WS-FEE-TOTAL            PIC S9(09)V99 VALUE ZEROS.
032700     05  FILLER                  PIC X(02)   VALUE SPACES.
032750*
032760*    PARAMETER AREA SHARED WITH FEE-CALCULATOR - SEE THAT
032770*    PROGRAM FOR THE FIELD-BY-FIELD DESCRIPTION.  BUILT HERE AND
032780*    PASSED ON THE CALL - NOT RECEIVED FROM A CALLER OF THIS
032790*    PROGRAM, SO IT IS WORKING-STORAGE, NOT LINKAGE.
032800******************************************************************
032900 01  LK-FEE-PARAMETERS.
033000     05  LK-TXN-TYPE             PIC X(01).
033100     05  LK-STUDENT-FLAG         PIC X(01).
033200     05  LK-AMOUNT               PIC 9(07)V99.
033300     05  LK-BALANCE-1            PIC S9(09)V99.
033400     05  LK-BALANCE-2            PIC S9(09)V99.
033500     05  LK-DAY-OF-WEEK          PIC 9(01).
033600     05  LK-RATE                 PIC 9V9999.
033700     05  LK-FEE-AMOUNT           PIC S9(07)V99.
033800     05  FILLER                  PIC X(08).
033900******************************************************************
034000 PROCEDURE                   DIVISION.
034500*-----------------------------------------------------------------
034600* MAIN PROCEDURE
034700*-----------------------------------------------------------------
034800 100-ATM-TRAN-UPDATE.
034900     PERFORM 200-INITIATE-TRAN-UPDATE.
035000     PERFORM 200-PROCEED-TRAN-UPDATE UNTIL TRANSFILE-EOF.
035100     PERFORM 200-TERMINATE-TRAN-UPDATE.
035200
035300     STOP RUN.
035400
035500******************************************************************
035600* OPEN ALL FILES, INITIALIZE COUNTERS, LOAD THE ACCOUNT MASTER
035700* INTO WS-ACCT-TABLE-AREA, READ THE FIRST TRANSACTION, AND PRINT
035800* THE RUN-SUMMARY REPORT'S TITLE AND COLUMN HEADER.
035900*-----------------------------------------------------------------
036000 200-INITIATE-TRAN-UPDATE.
036050*    OPEN-ALL-FILES THRU LOAD-ACCT-TABLE ARE THE THREE STARTUP
036060*    PARAGRAPHS IN A FIXED RUN ORDER - FILES OPEN, COUNTERS
036070*    CLEARED, TABLE LOADED - SO THEY ARE PERFORMED AS ONE RANGE.
036100     PERFORM 300-OPEN-ALL-FILES THRU 300-LOAD-ACCT-TABLE.
036400     PERFORM 300-READ-TRANS-FILE-IN.
036500     PERFORM 300-PRINT-REPORT-TITLE.
036600     PERFORM 300-PRINT-REPORT-HEADER.
036700
036800******************************************************************
036900* SKIP THE REPORT PAGE IF FULL, PROCESS ONE TRANSACTION, AND
037000* READ THE NEXT ONE.
037100*-----------------------------------------------------------------
037200 200-PROCEED-TRAN-UPDATE.
037300     IF WS-RPT-LINE-CNT > 50
037400         PERFORM 300-REPORT-PAGESKIP
037500     END-IF.
037600     PERFORM 300-PROCESS-ONE-TRANSACTION.
037700     PERFORM 300-READ-TRANS-FILE-IN.
037800
037900******************************************************************
038000* RE-WRITE THE UPDATED ACCOUNT MASTER, PRINT THE RUN-SUMMARY
038100* REPORT'S CONTROL TOTALS, CLOSE ALL FILES, AND DISPLAY THE
038200* END-OF-JOB MESSAGE.
038300*-----------------------------------------------------------------
038400 200-TERMINATE-TRAN-UPDATE.
038500     PERFORM 300-WRITE-ACCT-TABLE.
038600     PERFORM 300-PRINT-CONTROL-TOTALS.
038700     PERFORM 300-CLOSE-ALL-FILES.
038800     PERFORM 300-OTHER-EOF-JOB.
038900
039000******************************************************************
039100 300-OPEN-ALL-FILES.
039200     OPEN    INPUT   ACCT-MASTER-IN
039300             INPUT   TRANS-FILE-IN
039400             OUTPUT  ACCT-MASTER-OUT
039500             OUTPUT  RESULTS-FILE-OUT
039600             OUTPUT  RUN-REPORT-OUT.
039700
039800*-----------------------------------------------------------------
039900 300-INITIALIZE-SWITCHES-AND-COUNTERS.
040000     INITIALIZE WS-SWITCHES-AND-COUNTERS
040100                WS-REPORT-COUNTERS
040200                WS-REPORT-AMOUNTS.
040300
040400*-----------------------------------------------------------------
040500* LOAD THE ACCOUNT MASTER INTO THE WORKING TABLE, ONE ENTRY PER
040600* OWNER, KEYED FOR LOOKUP BY CARD NUMBER.
040700*-----------------------------------------------------------------
040800 300-LOAD-ACCT-TABLE.
040900     PERFORM 400-READ-ACCT-MASTER-IN.
041000     PERFORM 400-LOAD-ONE-ACCT-ENTRY UNTIL ACCTMAST-EOF.
041100
041200*-----------------------------------------------------------------
041300* FIND THE ACCOUNT WHOSE CARD NUMBER MATCHES THE TRANSACTION,
041400* VALIDATE THE PIN, DISPATCH TO THE TRANSACTION-TYPE RULES, AND
041500* WRITE THE RESULTS RECORD AND REPORT DETAIL LINE.
041600*-----------------------------------------------------------------
041700 300-PROCESS-ONE-TRANSACTION.
041800     PERFORM 400-INITIALIZE-RESULT-WORK.
041900     PERFORM 400-FIND-ACCOUNT-ENTRY.
042000     IF WS-ACCT-FOUND
042100         PERFORM 400-LOAD-CURRENT-BALANCES
042200         PERFORM 400-VALIDATE-PIN
042300         IF WS-PIN-OK
042400             PERFORM 400-DISPATCH-TRANSACTION
042500         ELSE
042600             MOVE WS-REASON-BAD-PIN     TO WS-REASON-WORK
042700         END-IF
042800     ELSE
042900         MOVE WS-REASON-NOT-FOUND       TO WS-REASON-WORK
043000     END-IF.
043100     PERFORM 400-WRITE-RESULT-RECORD.
043200     PERFORM 400-PRINT-DETAIL-LINE.
043300     PERFORM 400-ACCUMULATE-REPORT-TOTALS.
043400
043500*-----------------------------------------------------------------
043600* RE-WRITE THE ACCOUNT TABLE, UPDATED BALANCES AND ALL, TO
043700* ACCTOUT.
043800*-----------------------------------------------------------------
043900 300-WRITE-ACCT-TABLE.
044000     PERFORM 400-WRITE-ONE-ACCT-ENTRY
044100         VARYING ACCT-IDX FROM 1 BY 1
044200         UNTIL ACCT-IDX > WS-ACCT-COUNT.
044300
044400*-----------------------------------------------------------------
044500* PRINT THE RUN-SUMMARY REPORT TITLE LINE - RUN DATE AND DAY
044600* NAME, PULLED FROM THE SYSTEM CLOCK.
044700*-----------------------------------------------------------------
044800 300-PRINT-REPORT-TITLE.
044900     ACCEPT WS-REPORT-DATE       FROM DATE YYYYMMDD.
045000     MOVE WS-CUR-YEAR            TO RPT-DSP-YEAR.
045100     MOVE WS-CUR-MONTH           TO RPT-DSP-MONTH.
045200     MOVE WS-CUR-DAY             TO RPT-DSP-DAY.
045300     ACCEPT WS-DAY-IN            FROM DAY-OF-WEEK.
045400     MOVE WS-WEEKDAY (WS-DAY-IN) TO RPT-DAY-NAME.
045500     WRITE RUN-REPORT-REC        FROM RUN-TITLE-LINE
045600             AFTER ADVANCING 1 LINE.
045700     ADD 1 TO WS-RPT-LINE-CNT.
045800
045900*-----------------------------------------------------------------
046000* PRINT THE RUN-SUMMARY REPORT COLUMN HEADER LINE.
046100*-----------------------------------------------------------------
046200 300-PRINT-REPORT-HEADER.
046300     WRITE RUN-REPORT-REC        FROM RUN-HEADER-LINE
046400             AFTER ADVANCING 2 LINES.
046500     MOVE SPACES                 TO RUN-REPORT-REC.
046600     WRITE RUN-REPORT-REC.
046700     ADD 2 TO WS-RPT-LINE-CNT.
046800
046900*-----------------------------------------------------------------
047000* SKIP TO A NEW REPORT PAGE AND RE-PRINT THE COLUMN HEADER.
047100*-----------------------------------------------------------------
047200 300-REPORT-PAGESKIP.
047300     PERFORM 400-PAGE-SKIP.
047400     PERFORM 300-PRINT-REPORT-HEADER.
047500     MOVE ZEROS                  TO WS-RPT-LINE-CNT.
047600
047700*-----------------------------------------------------------------
047800* PRINT THE RUN-SUMMARY REPORT'S CONTROL TOTALS - COUNT AND
047900* AMOUNT PER TRANSACTION TYPE, TOTAL FEES/INTEREST, REJECTED
048000* COUNT, AND GRAND TOTAL TRANSACTIONS READ.
048100*-----------------------------------------------------------------
048200 300-PRINT-CONTROL-TOTALS.
048300     MOVE "DEPOSITS"             TO RPT-TOTAL-LABEL.
048400     MOVE WS-DEP-COUNT           TO RPT-TOTAL-COUNT.
048500     MOVE WS-DEP-AMOUNT          TO RPT-TOTAL-AMOUNT.
048600     WRITE RUN-REPORT-REC        FROM RUN-TOTAL-LINE
048700             AFTER ADVANCING 3 LINES.
048800     MOVE "WITHDRAWALS"          TO RPT-TOTAL-LABEL.
048900     MOVE WS-WD-COUNT            TO RPT-TOTAL-COUNT.
049000     MOVE WS-WD-AMOUNT           TO RPT-TOTAL-AMOUNT.
049100     WRITE RUN-REPORT-REC        FROM RUN-TOTAL-LINE
049200             AFTER ADVANCING 1 LINE.
049300     MOVE "TRANSFERS"            TO RPT-TOTAL-LABEL.
049400     MOVE WS-TR-COUNT            TO RPT-TOTAL-COUNT.
049500     MOVE WS-TR-AMOUNT           TO RPT-TOTAL-AMOUNT.
049600     WRITE RUN-REPORT-REC        FROM RUN-TOTAL-LINE
049700             AFTER ADVANCING 1 LINE.
049800     MOVE "TOTAL FEES/INTEREST"  TO RPT-TOTAL-LABEL.
049900     MOVE ZERO                   TO RPT-TOTAL-COUNT.
050000     MOVE WS-FEE-TOTAL           TO RPT-TOTAL-AMOUNT.
050100     WRITE RUN-REPORT-REC        FROM RUN-TOTAL-LINE
050200             AFTER ADVANCING 2 LINES.
050300     MOVE "TRANSACTIONS REJECTED" TO RPT-TOTAL-LABEL.
050400     MOVE WS-REJECT-COUNT        TO RPT-TOTAL-COUNT.
050500     MOVE ZERO                   TO RPT-TOTAL-AMOUNT.
050600     WRITE RUN-REPORT-REC        FROM RUN-TOTAL-LINE
050700             AFTER ADVANCING 1 LINE.
050800     MOVE "TRANSACTIONS READ"    TO RPT-TOTAL-LABEL.
050900     MOVE WS-TXN-READ-COUNT      TO RPT-TOTAL-COUNT.
051000     MOVE ZERO                   TO RPT-TOTAL-AMOUNT.
051100     WRITE RUN-REPORT-REC        FROM RUN-TOTAL-LINE
051200             AFTER ADVANCING 2 LINES.
051300
051400*-----------------------------------------------------------------
051500 300-CLOSE-ALL-FILES.
051600     CLOSE   ACCT-MASTER-IN
051700             TRANS-FILE-IN
051800             ACCT-MASTER-OUT
051900             RESULTS-FILE-OUT
052000             RUN-REPORT-OUT.
052100
052200*-----------------------------------------------------------------
052300 300-OTHER-EOF-JOB.
052400     DISPLAY "ATM-TRAN-UPDATE COMPLETE - " WS-TXN-READ-COUNT
052500             " TRANSACTIONS READ.".
052600
052700******************************************************************
052800 400-READ-ACCT-MASTER-IN.
052900     READ ACCT-MASTER-IN INTO ACCT-MASTER-RECORD
053000             AT END      MOVE "Y" TO ACCTMAST-EOF-SW.
053100
053200*-----------------------------------------------------------------
053300 400-LOAD-ONE-ACCT-ENTRY.
053400     ADD 1                   TO WS-ACCT-COUNT.
053500     SET ACCT-IDX            TO WS-ACCT-COUNT.
053600     PERFORM 500-STORE-ACCT-TABLE-ENTRY.
053700     PERFORM 400-READ-ACCT-MASTER-IN.
053800
053900*-----------------------------------------------------------------
054000 300-READ-TRANS-FILE-IN.
054100     READ TRANS-FILE-IN
054200             AT END      SET TRANSFILE-EOF   TO TRUE
054300             NOT AT END  ADD 1 TO WS-TXN-READ-COUNT.
054400
054500*-----------------------------------------------------------------
054600 400-INITIALIZE-RESULT-WORK.
054700     MOVE SPACES             TO WS-REASON-WORK.
054800     MOVE ZEROS              TO WS-FEE-WORK
054900                                 WS-BAL1-WORK
055000                                 WS-BAL2-WORK.
055100     MOVE "N"                TO WS-FOUND-SW WS-PIN-OK-SW.
055200     MOVE ZERO               TO WS-MATCH-IDX.
055300
055400*-----------------------------------------------------------------
055500* LINEAR SEARCH OF THE ACCOUNT TABLE FOR A MATCHING CARD NUMBER.
055600*-----------------------------------------------------------------
055700 400-FIND-ACCOUNT-ENTRY.
055800     PERFORM 500-TEST-ONE-ACCT-ENTRY
055900         VARYING ACCT-IDX FROM 1 BY 1
056000         UNTIL ACCT-IDX > WS-ACCT-COUNT
056100            OR WS-ACCT-FOUND.
056200
056300*-----------------------------------------------------------------
056400* FETCH THE CURRENT PRIMARY AND (IF PRESENT) SECONDARY BALANCE
056500* SO A REJECT CAN STILL REPORT THE UNCHANGED BALANCE.
056600*-----------------------------------------------------------------
056700 400-LOAD-CURRENT-BALANCES.
056800     PERFORM 500-GET-PRIMARY-BALANCE.
056900     PERFORM 500-GET-SECONDARY-BALANCE.
057000
057100*-----------------------------------------------------------------
057200 400-VALIDATE-PIN.
057300     IF TXN-PIN = TBL-PIN (WS-MATCH-IDX)
057400         SET WS-PIN-OK       TO TRUE
057500     END-IF.
057600
057700*-----------------------------------------------------------------
057800 400-DISPATCH-TRANSACTION.
057900     EVALUATE TRUE
058000         WHEN TXN-IS-DEPOSIT
058100             PERFORM 500-PROCESS-DEPOSIT
058200         WHEN TXN-IS-WITHDRAWAL
058300             PERFORM 500-PROCESS-WITHDRAWAL
058400         WHEN TXN-IS-TRANSFER
058500             PERFORM 500-PROCESS-TRANSFER
058600     END-EVALUATE.
058700
058800*-----------------------------------------------------------------
058900* BUILD AND WRITE ONE RESULTS RECORD.  SUCCESS FLAG IS DERIVED
059000* FROM WHETHER A REJECT REASON WAS SET.
059100*-----------------------------------------------------------------
059200 400-WRITE-RESULT-RECORD.
059300     MOVE TXN-CARD-NUMBER    TO RES-CARD-NUMBER.
059400     MOVE TXN-TYPE           TO RES-TYPE.
059500     MOVE WS-REASON-WORK     TO RES-REASON.
059600     IF WS-REASON-WORK = SPACES
059700         MOVE "Y"            TO RES-SUCCESS-FLAG
059800     ELSE
059900         MOVE "N"            TO RES-SUCCESS-FLAG
060000     END-IF.
060100     MOVE WS-FEE-WORK        TO RES-FEE.
060200     MOVE WS-BAL1-WORK       TO RES-BALANCE-1.
060300     MOVE WS-BAL2-WORK       TO RES-BALANCE-2.
060400     WRITE RESULTS-RECORD-OUT.
060500
060600*-----------------------------------------------------------------
060700* PRINT ONE RUN-SUMMARY REPORT DETAIL LINE FOR THE TRANSACTION
060800* JUST PROCESSED.
060900*-----------------------------------------------------------------
061000 400-PRINT-DETAIL-LINE.
061100     MOVE TXN-CARD-NUMBER    TO RPT-CARD-NUMBER-O.
061200     MOVE TXN-TYPE           TO RPT-TYPE-O.
061300     MOVE RES-SUCCESS-FLAG   TO RPT-SUCCESS-O.
061400     MOVE WS-REASON-WORK     TO RPT-REASON-O.
061500     MOVE TXN-AMOUNT         TO RPT-AMOUNT-O.
061600     MOVE WS-FEE-WORK        TO RPT-FEE-O.
061700     MOVE WS-BAL1-WORK       TO RPT-BAL1-O.
061800     MOVE WS-BAL2-WORK       TO RPT-BAL2-O.
061900     WRITE RUN-REPORT-REC    FROM RUN-DETAIL-LINE
062000             AFTER ADVANCING 1 LINE.
062100     ADD 1 TO WS-RPT-LINE-CNT.
062200
062300*-----------------------------------------------------------------
062400* ACCUMULATE THE RUN-SUMMARY CONTROL TOTALS FOR THE TRANSACTION
062500* JUST PROCESSED.
062600*-----------------------------------------------------------------
062700 400-ACCUMULATE-REPORT-TOTALS.
062800     EVALUATE TRUE
062900         WHEN TXN-IS-DEPOSIT
063000             ADD 1           TO WS-DEP-COUNT
063100             ADD TXN-AMOUNT  TO WS-DEP-AMOUNT
063200         WHEN TXN-IS-WITHDRAWAL
063300             ADD 1           TO WS-WD-COUNT
063400             ADD TXN-AMOUNT  TO WS-WD-AMOUNT
063500         WHEN TXN-IS-TRANSFER
063600             ADD 1           TO WS-TR-COUNT
063700             ADD TXN-AMOUNT  TO WS-TR-AMOUNT
063800     END-EVALUATE.
063900     ADD WS-FEE-WORK         TO WS-FEE-TOTAL.
064000     IF WS-REASON-WORK NOT = SPACES
064100         ADD 1               TO WS-REJECT-COUNT
064200     END-IF.
064300
064400*-----------------------------------------------------------------
064500 400-WRITE-ONE-ACCT-ENTRY.
064600     PERFORM 500-STORE-ACCT-MASTER-WORK.
064700     WRITE ACCT-MASTER-OUT-REC FROM ACCT-MASTER-RECORD.
064800
064900*-----------------------------------------------------------------
065000* SKIP TO A NEW REPORT PAGE.
065100*-----------------------------------------------------------------
065200 400-PAGE-SKIP.
065300     MOVE SPACES             TO RUN-REPORT-REC.
065400     WRITE RUN-REPORT-REC    AFTER ADVANCING PAGE.
065500
065600******************************************************************
065700* MOVE ONE LOADED MASTER RECORD INTO ITS TABLE SLOT.
065800*-----------------------------------------------------------------
065900 500-STORE-ACCT-TABLE-ENTRY.
066000     MOVE ACCT-OWNER         TO TBL-OWNER        (ACCT-IDX).
066100     MOVE ACCT-CARD-NUMBER   TO TBL-CARD-NUMBER   (ACCT-IDX).
066200     MOVE ACCT-PIN           TO TBL-PIN           (ACCT-IDX).
066300     MOVE ACCT-STUDENT-FLAG  TO TBL-STUDENT-FLAG  (ACCT-IDX).
066400     MOVE ACCT-CHQ-BALANCE   TO TBL-CHQ-BALANCE   (ACCT-IDX).
066500     MOVE ACCT-SAV-BALANCE   TO TBL-SAV-BALANCE   (ACCT-IDX).
066600
066700*-----------------------------------------------------------------
066800* TEST ONE TABLE ENTRY FOR A CARD NUMBER MATCH.
066900*-----------------------------------------------------------------
067000 500-TEST-ONE-ACCT-ENTRY.
067100     IF TBL-CARD-NUMBER (ACCT-IDX) = TXN-CARD-NUMBER
067200         SET WS-ACCT-FOUND   TO TRUE
067300         MOVE ACCT-IDX       TO WS-MATCH-IDX
067400     END-IF.
067500
067600*-----------------------------------------------------------------
067700 500-GET-PRIMARY-BALANCE.
067800     EVALUATE TRUE
067900         WHEN TXN-ACCT1-IS-CHQ
068000             MOVE TBL-CHQ-BALANCE (WS-MATCH-IDX) TO WS-BAL1-WORK
068100         WHEN TXN-ACCT1-IS-SAV
068200             MOVE TBL-SAV-BALANCE (WS-MATCH-IDX) TO WS-BAL1-WORK
068300     END-EVALUATE.
068400
068500*-----------------------------------------------------------------
068600 500-GET-SECONDARY-BALANCE.
068700     EVALUATE TRUE
068800         WHEN TXN-ACCT2-IS-CHQ
068900             MOVE TBL-CHQ-BALANCE (WS-MATCH-IDX) TO WS-BAL2-WORK
069000         WHEN TXN-ACCT2-IS-SAV
069100             MOVE TBL-SAV-BALANCE (WS-MATCH-IDX) TO WS-BAL2-WORK
069200     END-EVALUATE.
069300
069400*-----------------------------------------------------------------
069500 500-STORE-PRIMARY-BALANCE.
069600     EVALUATE TRUE
069700         WHEN TXN-ACCT1-IS-CHQ
069800             MOVE WS-BAL1-WORK TO TBL-CHQ-BALANCE (WS-MATCH-IDX)
069900         WHEN TXN-ACCT1-IS-SAV
070000             MOVE WS-BAL1-WORK TO TBL-SAV-BALANCE (WS-MATCH-IDX)
070100     END-EVALUATE.
070200
070300*-----------------------------------------------------------------
070400 500-STORE-SECONDARY-BALANCE.
070500     EVALUATE TRUE
070600         WHEN TXN-ACCT2-IS-CHQ
070700             MOVE WS-BAL2-WORK TO TBL-CHQ-BALANCE (WS-MATCH-IDX)
070800         WHEN TXN-ACCT2-IS-SAV
070900             MOVE WS-BAL2-WORK TO TBL-SAV-BALANCE (WS-MATCH-IDX)
071000     END-EVALUATE.
071100
071200*-----------------------------------------------------------------
071300 500-STORE-ACCT-MASTER-WORK.
071400     MOVE TBL-OWNER        (ACCT-IDX) TO ACCT-OWNER.
071500     MOVE TBL-CARD-NUMBER  (ACCT-IDX) TO ACCT-CARD-NUMBER.
071600     MOVE TBL-PIN          (ACCT-IDX) TO ACCT-PIN.
071700     MOVE TBL-STUDENT-FLAG (ACCT-IDX) TO ACCT-STUDENT-FLAG.
071800     MOVE TBL-CHQ-BALANCE  (ACCT-IDX) TO ACCT-CHQ-BALANCE.
071900     MOVE TBL-SAV-BALANCE  (ACCT-IDX) TO ACCT-SAV-BALANCE.
072000
072100******************************************************************
072200* DEPOSIT - CREDIT THE NAMED ACCOUNT WITH THE DEPOSIT AMOUNT
072300* PLUS INTEREST AT THE DEPOSIT-INTEREST RATE.  ALWAYS SUCCEEDS.
072400*-----------------------------------------------------------------
072500 500-PROCESS-DEPOSIT.
072600     PERFORM 600-BUILD-FEE-PARAMETERS.
072700     CALL "FEE-CALCULATOR" USING LK-FEE-PARAMETERS.
072800     COMPUTE WS-BAL1-WORK = WS-BAL1-WORK + TXN-AMOUNT
072900                                          + LK-FEE-AMOUNT.
073000     MOVE LK-FEE-AMOUNT      TO WS-FEE-WORK.
073100     PERFORM 500-STORE-PRIMARY-BALANCE.
073200
073300******************************************************************
073400* WITHDRAWAL - DEBIT THE NAMED ACCOUNT BY THE WITHDRAWAL AMOUNT
073500* PLUS THE WITHDRAWAL FEE, IF THE AMOUNT DOES NOT EXCEED THE
073600* BALANCE.
073700*-----------------------------------------------------------------
073800 500-PROCESS-WITHDRAWAL.
073900     IF TXN-AMOUNT > WS-BAL1-WORK
074000         MOVE WS-REASON-NO-FUNDS  TO WS-REASON-WORK
074100     ELSE
074200         PERFORM 600-BUILD-FEE-PARAMETERS
074300         CALL "FEE-CALCULATOR" USING LK-FEE-PARAMETERS
074400         COMPUTE WS-BAL1-WORK = WS-BAL1-WORK - TXN-AMOUNT
074500                                              - LK-FEE-AMOUNT
074600         MOVE LK-FEE-AMOUNT       TO WS-FEE-WORK
074700         PERFORM 500-STORE-PRIMARY-BALANCE
074800     END-IF.
074900
075000******************************************************************
075100* TRANSFER - MOVE FUNDS FROM THE SOURCE ACCOUNT (ACCT-TYPE-1) TO
075200* THE DESTINATION ACCOUNT (ACCT-TYPE-2) ON THE SAME OWNER'S
075300* RECORD, CHARGING THE SENDER A TRANSFER FEE.  REJECTED IF THE
075400* AMOUNT PLUS FEE EXCEEDS THE SOURCE BALANCE.
075500*-----------------------------------------------------------------
075600 500-PROCESS-TRANSFER.
075700     PERFORM 600-BUILD-FEE-PARAMETERS.
075800     CALL "FEE-CALCULATOR" USING LK-FEE-PARAMETERS.
075900     COMPUTE WS-TOTAL-DEBIT = TXN-AMOUNT + LK-FEE-AMOUNT.
076000     IF WS-TOTAL-DEBIT > WS-BAL1-WORK
076100         MOVE WS-REASON-NO-FUNDS  TO WS-REASON-WORK
076200     ELSE
076300         COMPUTE WS-BAL1-WORK = WS-BAL1-WORK - WS-TOTAL-DEBIT
076400         COMPUTE WS-BAL2-WORK = WS-BAL2-WORK + TXN-AMOUNT
076500         MOVE LK-FEE-AMOUNT       TO WS-FEE-WORK
076600         PERFORM 500-STORE-PRIMARY-BALANCE
076700         PERFORM 500-STORE-SECONDARY-BALANCE
076800     END-IF.
076900
077000******************************************************************
077100* BUILD THE PARAMETER AREA PASSED TO FEE-CALCULATOR.
077200*-----------------------------------------------------------------
077300 600-BUILD-FEE-PARAMETERS.
077400     MOVE TXN-TYPE               TO LK-TXN-TYPE.
077500     MOVE TBL-STUDENT-FLAG (WS-MATCH-IDX)
077600                                 TO LK-STUDENT-FLAG.
077700     MOVE TXN-AMOUNT             TO LK-AMOUNT.
077800     MOVE WS-BAL1-WORK           TO LK-BALANCE-1.
077900     MOVE WS-BAL2-WORK           TO LK-BALANCE-2.
078000     MOVE TXN-DAY-OF-WEEK        TO LK-DAY-OF-WEEK.
