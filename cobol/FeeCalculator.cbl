000100******************************************************************
000200* THIS PROGRAM IS THE SUB PROGRAM TO COMPUTE THE FEE OR
000300* INTEREST RATE FOR ONE ATM TRANSACTION, AND THE ROUNDED
000400* FEE/INTEREST AMOUNT AT THAT RATE.
000500*
000600* CALLED BY ATM-TRAN-UPDATE FOR EVERY ACCEPTED TRANSACTION,
000700* AND BY FEE-CALC-TEST TO PROVE OUT THE RATE TABLES.
000800******************************************************************
000900 IDENTIFICATION              DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.                 FEE-CALCULATOR.
001200 AUTHOR.                     R T HOLLOWAY.
001300 INSTALLATION.               CONSUMER CARD SERVICES - BATCH.
001400 DATE-WRITTEN.               04/02/1991.
001500 DATE-COMPILED.
001600 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
001700******************************************************************
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000* 04/02/91  RTH  ORIGINAL - DEPOSIT INTEREST RATE ONLY, USED BY
002100*                THE OLD PASSBOOK-INTEREST RUN.
002220* 09/14/91  RTH  ADDED WITHDRAWAL FEE RATE FOR ATM CONVERSION
002230*                PROJECT (REQ ATM-014).
002240* 02/03/92  LMK  ADDED TRANSFER FEE RATE, SOURCE/DEST BALANCE
002250*                BANDS.  REQ ATM-041.
002260* 06/22/93  LMK  STUDENT DISCOUNT ADDED TO ALL THREE SCHEDULES
002270*                PER RETAIL BANKING MEMO 93-118.
002280* 01/11/94  RTH  WEEKEND WITHDRAWAL FEE WAIVER FOR STUDENTS,
002290*                REQ ATM-058.
002300* 08/30/95  DPC  NON-STUDENT WEEKEND SCHEDULE CORRECTED - WAS
002310*                CHARGING ZERO, SHOULD BE 0.10 PCT.  REQ ATM-077.
002320* 03/17/97  DPC  TRANSFER FEE NON-STUDENT SURCHARGE ADDED.
002330*                REQ ATM-091.
002340* 11/09/98  KAB  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
002350*                NO CHANGES REQUIRED.  SIGNED OFF FOR Y2K.
002360* 05/06/99  KAB  ROUNDING CONFIRMED HALF-UP PER AUDIT REQUEST
002370*                FROM COMPTROLLER'S OFFICE.  NO CODE CHANGE.
002380* 02/14/01  JGW  WEEKEND TABLE REBUILT AS A SEARCHABLE OCCURS
002390*                TABLE INSTEAD OF INLINE IF'S.  REQ ATM-126.
002400******************************************************************
002500 ENVIRONMENT                 DIVISION.
002600*-----------------------------------------------------------------
002700 CONFIGURATION               SECTION.
002800 SOURCE-COMPUTER.            IBM-PC.
002900 OBJECT-COMPUTER.            IBM-PC.
003000 SPECIAL-NAMES.
003100     CONSOLE IS SYS-CONSOLE.
003200******************************************************************
003300 DATA                        DIVISION.
003400*-----------------------------------------------------------------
003500 WORKING-STORAGE             SECTION.
003600*-----------------------------------------------------------------
003700*    WEEKEND DAY-OF-WEEK TABLE - 1 = SUNDAY, 7 = SATURDAY.
003800*    REBUILT AS A TABLE (SEE 02/14/01 CHANGE) SO THE WEEKEND
003900*    TEST IS ONE SEARCH INSTEAD OF A STRING OF IF'S.
004000 01  WS-WEEKEND-DAYS.
004100     05  FILLER              PIC 9           VALUE 1.
004200     05  FILLER              PIC 9           VALUE 7.
004300 01  WS-WEEKEND-TABLE REDEFINES WS-WEEKEND-DAYS.
004400     05  WS-WEEKEND-DAY      PIC 9           OCCURS 2 TIMES.
004500
004600 01  WS-SUBSCRIPTS-AND-SWITCHES.
004700     05  WS-WEEKEND-IDX      PIC S9(4)  COMP.
004800     05  WS-WEEKEND-SW       PIC X(01)  VALUE "N".
004900         88  WS-IS-WEEKEND               VALUE "Y".
005000         88  WS-NOT-WEEKEND              VALUE "N".
005100
005200 01  WS-RATE-WORK.
005300     05  WS-RATE-VALUE       PIC 9V9999  VALUE ZEROS.
005400     05  FILLER              PIC X(04)   VALUE SPACES.
005500
005600 01  WS-MESSAGE-AREA.
005700     05  WS-BAD-TYPE-MSG     PIC X(30)
005800         VALUE "FEE-CALCULATOR - BAD TXN TYPE".
005900     05  FILLER              PIC X(10)   VALUE SPACES.
006000******************************************************************
006100 LINKAGE                     SECTION.
006200*-----------------------------------------------------------------
006300*    ONE COMMON PARAMETER AREA FOR ALL THREE TRANSACTION TYPES.
006400*    UNUSED FIELDS ARE PASSED AS ZERO/SPACE BY THE CALLER.
006500 01  LK-FEE-PARAMETERS.
006600     05  LK-TXN-TYPE         PIC X(01).
006700         88  LK-IS-DEPOSIT               VALUE "D".
006800         88  LK-IS-WITHDRAWAL            VALUE "W".
006900         88  LK-IS-TRANSFER              VALUE "T".
007000     05  LK-STUDENT-FLAG     PIC X(01).
007100         88  LK-IS-STUDENT               VALUE "Y".
007200     05  LK-AMOUNT           PIC 9(07)V99.
007300     05  LK-BALANCE-1        PIC S9(09)V99.
007400     05  LK-BALANCE-2        PIC S9(09)V99.
007500     05  LK-DAY-OF-WEEK      PIC 9(01).
007600     05  LK-RATE             PIC 9V9999.
007700     05  LK-FEE-AMOUNT       PIC S9(07)V99.
007800     05  FILLER              PIC X(08).
007900*
008000*    ALTERNATE VIEW OF THE AMOUNT AS WHOLE DOLLARS/CENTS - USED
008100*    WHEN FEE-CALC-TEST TRACES A FAILING VECTOR TO THE LOG.
008200 01  LK-AMOUNT-BREAKOUT REDEFINES LK-AMOUNT.
008300     05  LK-AMOUNT-DOLLARS   PIC 9(07).
008400     05  LK-AMOUNT-CENTS     PIC 99.
008500*
008600*    ALTERNATE VIEW OF THE PRIMARY BALANCE, SAME REASON.
008700 01  LK-BALANCE-1-BREAKOUT REDEFINES LK-BALANCE-1.
008800     05  LK-BAL1-WHOLE       PIC S9(09).
008900     05  LK-BAL1-CENTS       PIC 99.
009000******************************************************************
009100 PROCEDURE                   DIVISION    USING LK-FEE-PARAMETERS.
009200*-----------------------------------------------------------------
009300* MAIN PROCEDURE - PICK THE RATE TABLE FOR THE TRANSACTION TYPE,
009400* THEN APPLY THE RATE TO THE AMOUNT TO GET THE ROUNDED FEE.
009500*-----------------------------------------------------------------
009600 100-CALCULATE-FEE.
009700     MOVE ZEROS              TO LK-RATE LK-FEE-AMOUNT.
009800     EVALUATE TRUE
009900         WHEN LK-IS-DEPOSIT
010000             PERFORM 200-COMPUTE-DEPOSIT-RATE
010100         WHEN LK-IS-WITHDRAWAL
010200             PERFORM 200-COMPUTE-WITHDRAWAL-RATE
010300         WHEN LK-IS-TRANSFER
010400             PERFORM 200-COMPUTE-TRANSFER-RATE
010500         WHEN OTHER
010600             DISPLAY WS-BAD-TYPE-MSG
010700     END-EVALUATE.
010800     COMPUTE LK-FEE-AMOUNT ROUNDED = LK-RATE * LK-AMOUNT.
010900     EXIT PROGRAM.
011000******************************************************************
011100* DEPOSIT INTEREST RATE - BONUS INTEREST CREDITED ON TOP OF THE
011200* DEPOSIT AMOUNT.  RATE DEPENDS ON THE AMOUNT DEPOSITED, THE
011300* BALANCE BEFORE THE DEPOSIT, AND STUDENT STATUS.  REQ ATM-014,
011400* AMENDED BY RETAIL BANKING MEMO 93-118 FOR THE STUDENT ROWS.
011500*-----------------------------------------------------------------
011600 200-COMPUTE-DEPOSIT-RATE.
011700     EVALUATE TRUE
011800         WHEN LK-IS-STUDENT
011900             PERFORM 300-DEPOSIT-RATE-STUDENT
012000         WHEN OTHER
012100             PERFORM 300-DEPOSIT-RATE-NON-STUDENT
012200     END-EVALUATE.
012300*-----------------------------------------------------------------
012400 300-DEPOSIT-RATE-STUDENT.
012500     EVALUATE TRUE
012600         WHEN LK-AMOUNT > 100.00 AND LK-BALANCE-1 > 1000.00
012700             MOVE 0.0100         TO LK-RATE
012800         WHEN LK-AMOUNT > 100.00 AND LK-BALANCE-1 NOT > 1000.00
012900             MOVE 0.0050         TO LK-RATE
013000         WHEN LK-AMOUNT NOT > 100.00 AND LK-BALANCE-1 > 5000.00
013100             MOVE 0.0050         TO LK-RATE
013200         WHEN OTHER
013300             MOVE 0.0000         TO LK-RATE
013400     END-EVALUATE.
013500*-----------------------------------------------------------------
013600 300-DEPOSIT-RATE-NON-STUDENT.
013700     EVALUATE TRUE
013800         WHEN LK-AMOUNT > 500.00 AND LK-BALANCE-1 > 5000.00
013900             MOVE 0.0100         TO LK-RATE
014000         WHEN LK-AMOUNT > 500.00 AND LK-BALANCE-1 NOT > 5000.00
014100             MOVE 0.0050         TO LK-RATE
014200         WHEN LK-AMOUNT NOT > 500.00 AND LK-BALANCE-1 > 10000.00
014300             MOVE 0.0050         TO LK-RATE
014400         WHEN OTHER
014500             MOVE 0.0000         TO LK-RATE
014600     END-EVALUATE.
014700******************************************************************
014800* WITHDRAWAL FEE RATE - DEPENDS ON STUDENT STATUS, WHETHER THE
014900* PROCESSING DAY IS A WEEKEND, AND (FOR NON-STUDENTS ON A
015000* WEEKDAY) THE BALANCE BAND.  REQ ATM-014, WEEKEND WAIVER ADDED
015100* BY REQ ATM-058, NON-STUDENT WEEKEND RATE CORRECTED REQ ATM-077.
015200*-----------------------------------------------------------------
015300 200-COMPUTE-WITHDRAWAL-RATE.
015400     PERFORM 300-TEST-WEEKEND.
015500     EVALUATE TRUE
015600         WHEN LK-IS-STUDENT
015700             PERFORM 300-WITHDRAWAL-RATE-STUDENT
015800         WHEN OTHER
015900             PERFORM 300-WITHDRAWAL-RATE-NON-STUDENT
016000     END-EVALUATE.
016100*-----------------------------------------------------------------
016200* SEARCH THE WEEKEND TABLE FOR THE TRANSACTION DAY-OF-WEEK.
016300*-----------------------------------------------------------------
016400 300-TEST-WEEKEND.
016500     SET WS-NOT-WEEKEND       TO TRUE.
016600     PERFORM 400-TEST-ONE-WEEKEND-DAY
016700         VARYING WS-WEEKEND-IDX FROM 1 BY 1
016800         UNTIL WS-WEEKEND-IDX > 2.
016810*-----------------------------------------------------------------
016820* TEST ONE ENTRY OF THE WEEKEND TABLE AGAINST THE TRANSACTION
016830* DAY-OF-WEEK.
016840*-----------------------------------------------------------------
016850 400-TEST-ONE-WEEKEND-DAY.
016860     IF LK-DAY-OF-WEEK = WS-WEEKEND-DAY (WS-WEEKEND-IDX)
016870         SET WS-IS-WEEKEND   TO TRUE
016880         MOVE 3               TO WS-WEEKEND-IDX
016890     END-IF.
017300*-----------------------------------------------------------------
017400 300-WITHDRAWAL-RATE-STUDENT.
017500     IF WS-IS-WEEKEND
017600         MOVE 0.0000              TO LK-RATE
017700     ELSE
017800         MOVE 0.0010              TO LK-RATE
017900     END-IF.
018000*-----------------------------------------------------------------
018100 300-WITHDRAWAL-RATE-NON-STUDENT.
018200     EVALUATE TRUE
018300         WHEN WS-IS-WEEKEND
018400             MOVE 0.0010          TO LK-RATE
018500         WHEN LK-BALANCE-1 NOT > 1000.00
018600             MOVE 0.0020          TO LK-RATE
018700         WHEN LK-BALANCE-1 > 1000.00 AND LK-BALANCE-1 NOT > 10000.00
018800             MOVE 0.0010          TO LK-RATE
018900         WHEN OTHER
019000             MOVE 0.0000          TO LK-RATE
019100     END-EVALUATE.
019200******************************************************************
019300* TRANSFER FEE RATE - CHARGED TO THE SENDER, DEPENDS ON THE
019400* DESTINATION ACCOUNT BALANCE BAND AND STUDENT STATUS.  REQ
019500* ATM-041, NON-STUDENT SURCHARGE ADDED REQ ATM-091.
019600*-----------------------------------------------------------------
019700 200-COMPUTE-TRANSFER-RATE.
019800     EVALUATE TRUE
019900         WHEN LK-IS-STUDENT
020000             PERFORM 300-TRANSFER-RATE-STUDENT
020100         WHEN OTHER
020200             PERFORM 300-TRANSFER-RATE-NON-STUDENT
020300     END-EVALUATE.
020400*-----------------------------------------------------------------
020500 300-TRANSFER-RATE-STUDENT.
020600     IF LK-BALANCE-2 > 10000.00
020700         MOVE 0.0050              TO LK-RATE
020800     ELSE
020900         MOVE 0.0100              TO LK-RATE
021000     END-IF.
021100*-----------------------------------------------------------------
021200 300-TRANSFER-RATE-NON-STUDENT.
021300     IF LK-BALANCE-2 > 10000.00
021400         MOVE 0.0100              TO LK-RATE
021500     ELSE
021600         MOVE 0.0150              TO LK-RATE
021700     END-IF.
