000100******************************************************************
000200* THIS PROGRAM IS A STAND-ALONE PROOF OF THE FEE-CALCULATOR
000300*    SUBPROGRAM'S RATE TABLES.  IT BUILDS ONE TEST VECTOR PER
000400*    RATE-TABLE BRANCH, CALLS FEE-CALCULATOR FOR EACH, AND
000500*    COMPARES THE RETURNED RATE AND FEE AGAINST THE EXPECTED
000600*    VALUES.  RUN BY HAND AFTER ANY CHANGE TO FEE-CALCULATOR -
000700*    NOT PART OF THE NIGHTLY PRODUCTION STREAM.
000800*
000900* USED FILE
001000*    - NONE.  RESULTS ARE WRITTEN TO SYSOUT VIA DISPLAY.
001100*
001200******************************************************************
001300 IDENTIFICATION              DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.                 FEE-CALC-TEST.
001600 AUTHOR.                     R T HOLLOWAY.
001700 INSTALLATION.               CONSUMER CARD SERVICES - BATCH.
001800 DATE-WRITTEN.               09/14/1991.
001900 DATE-COMPILED.
002000 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
002100******************************************************************
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400* 09/14/91  RTH  ORIGINAL - PROVES OUT THE WITHDRAWAL FEE TABLE
002500*                ADDED TO FEE-CALCULATOR FOR REQ ATM-014.
002600* 02/03/92  LMK  TRANSFER FEE VECTORS ADDED FOR REQ ATM-041.
002700* 06/22/93  LMK  STUDENT-DISCOUNT VECTORS ADDED TO ALL THREE
002800*                TABLES PER RETAIL BANKING MEMO 93-118.
002900* 01/11/94  RTH  WEEKEND WITHDRAWAL WAIVER VECTOR ADDED, REQ
003000*                ATM-058.
003100* 08/30/95  DPC  NON-STUDENT WEEKEND VECTOR CORRECTED TO 0.10
003200*                PCT TO MATCH THE REPAIRED TABLE.  REQ ATM-077.
003300* 03/17/97  DPC  TRANSFER NON-STUDENT SURCHARGE VECTORS ADDED,
003400*                REQ ATM-091.
003500* 11/09/98  KAB  Y2K REVIEW - RUN DATE STAMP RE-KEYED TO A
003600*                4-DIGIT YEAR BREAKOUT ON THE BANNER LINE.
003700*                SIGNED OFF FOR Y2K.
003800* 02/14/01  JGW  DEPOSIT INTEREST VECTORS ADDED - THIS TABLE
003900*                HAD NEVER BEEN PROVED OUT BY A TEST DRIVER
004000*                BEFORE.  REQ ATM-126.
004100******************************************************************
004200 ENVIRONMENT                 DIVISION.
004300*-----------------------------------------------------------------
004400 CONFIGURATION               SECTION.
004500 SOURCE-COMPUTER.            IBM-PC.
004600 OBJECT-COMPUTER.            IBM-PC.
004650 SPECIAL-NAMES.
004660     CONSOLE IS SYS-CONSOLE.
004700******************************************************************
004800 DATA                        DIVISION.
004900*-----------------------------------------------------------------
005000 WORKING-STORAGE             SECTION.
005100*-----------------------------------------------------------------
005200*    RUN DATE STAMP FOR THE BANNER LINE - SEE 11/09/98 CHANGE.
005250*    NO FILLER - THE THREE FIELDS BELOW ALREADY SUM TO THE
005260*    6-DIGIT WIDTH OF THE ACCEPT-FROM-DATE REGISTER; PADDING
005270*    WOULD BE OVERLAID WITH SPACES ON EVERY ACCEPT.
005300 01  WS-RUN-DATE.
005400     05  WS-RUN-DATE-YY          PIC 9(02).
005500     05  WS-RUN-DATE-MM          PIC 9(02).
005600     05  WS-RUN-DATE-DD          PIC 9(02).
005700 01  WS-RUN-DATE-BREAKOUT REDEFINES WS-RUN-DATE.
005800     05  WS-RUN-DATE-DIGITS      PIC 9(06).
005900
006000 01  WS-SUBSCRIPTS-AND-COUNTERS.
006100     05  WV-IDX                  PIC S9(4)  COMP.
006200     05  WS-TEST-COUNT           PIC 9(02)  COMP  VALUE 18.
006300     05  WS-PASS-COUNT           PIC 9(02)  COMP  VALUE ZERO.
006400     05  WS-FAIL-COUNT           PIC 9(02)  COMP  VALUE ZERO.
006500     05  FILLER                  PIC X(02)  VALUE SPACES.
006600
006700*-----------------------------------------------------------------
006800*    ONE ENTRY PER RATE-TABLE BRANCH BEING PROVED OUT.  BUILT BY
006900*    THE 400-BUILD-VECTOR-NN PARAGRAPHS BELOW, ONE PER ENTRY -
007000*    NOT LOADED FROM A FILE, SINCE THE VECTORS ARE THE TEST DATA.
007100 01  WV-TABLE-AREA.
007200     05  WV-ENTRY OCCURS 18 TIMES INDEXED BY WV-IDX.
007300         10  WV-NAME             PIC X(20).
007400         10  WV-TXN-TYPE         PIC X(01).
007500         10  WV-STUDENT-FLAG     PIC X(01).
007600         10  WV-AMOUNT           PIC 9(07)V99.
007700         10  WV-BALANCE-1        PIC S9(09)V99.
007800         10  WV-BALANCE-2        PIC S9(09)V99.
007900         10  WV-DAY-OF-WEEK      PIC 9(01).
008000         10  WV-EXPECT-RATE      PIC 9V9999.
008100         10  WV-EXPECT-FEE       PIC S9(07)V99.
008200         10  FILLER              PIC X(04).
008300
008400 01  WS-MESSAGE-AREA.
008500     05  WS-BANNER-MSG           PIC X(50)
008600         VALUE "FEE-CALC-TEST - FEE-CALCULATOR RATE TABLE PROOF".
008700     05  WS-PASS-MSG             PIC X(06)  VALUE "  PASS".
008800     05  WS-FAIL-MSG             PIC X(06)  VALUE "**FAIL".
008900     05  WS-RESULT-LINE          PIC X(100) VALUE SPACES.
009000     05  WS-SUMMARY-LINE         PIC X(60)  VALUE SPACES.
009100     05  FILLER                  PIC X(10)  VALUE SPACES.
009200
009300*-----------------------------------------------------------------
009400*    PARAMETER AREA SHARED WITH FEE-CALCULATOR - SEE THAT
009500*    PROGRAM FOR THE FIELD-BY-FIELD DESCRIPTION.  BUILT HERE AND
009600*    PASSED ON THE CALL - NOT RECEIVED FROM A CALLER OF THIS
009700*    PROGRAM (THIS IS A MAIN PROGRAM, NOT A SUBPROGRAM), SO IT
009800*    IS WORKING-STORAGE, NOT LINKAGE.
009900 01  LK-FEE-PARAMETERS.
010000     05  LK-TXN-TYPE             PIC X(01).
010100     05  LK-STUDENT-FLAG         PIC X(01).
010200     05  LK-AMOUNT               PIC 9(07)V99.
010300     05  LK-BALANCE-1            PIC S9(09)V99.
010400     05  LK-BALANCE-2            PIC S9(09)V99.
010500     05  LK-DAY-OF-WEEK          PIC 9(01).
010600     05  LK-RATE                 PIC 9V9999.
010700     05  LK-FEE-AMOUNT           PIC S9(07)V99.
010800     05  FILLER                  PIC X(08).
010900*
011000*    ALTERNATE VIEW OF THE AMOUNT AND PRIMARY BALANCE, USED WHEN
011100*    A FAILING VECTOR IS TRACED TO SYSOUT DOLLARS-AND-CENTS.
011200 01  LK-AMOUNT-BREAKOUT REDEFINES LK-AMOUNT.
011300     05  LK-AMOUNT-DOLLARS       PIC 9(07).
011400     05  LK-AMOUNT-CENTS         PIC 99.
011500 01  LK-BALANCE-1-BREAKOUT REDEFINES LK-BALANCE-1.
011600     05  LK-BAL1-WHOLE           PIC S9(09).
011700     05  LK-BAL1-CENTS           PIC 99.
011800******************************************************************
011900 PROCEDURE                   DIVISION.
012000*-----------------------------------------------------------------
012100* MAIN PROCEDURE
012200*-----------------------------------------------------------------
012300 100-FEE-CALC-TEST.
012400     PERFORM 200-INITIATE-FEE-CALC-TEST.
012500     PERFORM 200-PROCEED-FEE-CALC-TEST
012600         VARYING WV-IDX FROM 1 BY 1
012700         UNTIL WV-IDX > WS-TEST-COUNT.
012800     PERFORM 200-TERMINATE-FEE-CALC-TEST.
012900
013000     STOP RUN.
013100
013200******************************************************************
013300* INITIALIZE THE COUNTERS, BUILD THE 18 TEST VECTORS, AND PRINT
013400* THE BANNER LINE.
013500*-----------------------------------------------------------------
013600 200-INITIATE-FEE-CALC-TEST.
013700     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
013800     PERFORM 300-BUILD-TEST-VECTORS.
013900     PERFORM 300-PRINT-TEST-BANNER.
014000
014100******************************************************************
014200* RUN ONE VECTOR THROUGH FEE-CALCULATOR AND CHECK THE RESULT.
014300*-----------------------------------------------------------------
014400 200-PROCEED-FEE-CALC-TEST.
014500     PERFORM 300-RUN-ONE-VECTOR.
014600     PERFORM 300-CHECK-ONE-VECTOR.
014700
014800******************************************************************
014900* PRINT THE PASS/FAIL SUMMARY LINE.
015000*-----------------------------------------------------------------
015100 200-TERMINATE-FEE-CALC-TEST.
015200     PERFORM 300-PRINT-TEST-SUMMARY.
015300
015400******************************************************************
015500 300-INITIALIZE-SWITCHES-AND-COUNTERS.
015600     MOVE ZERO               TO WS-PASS-COUNT WS-FAIL-COUNT.
015700     ACCEPT WS-RUN-DATE      FROM DATE.
015800
015900*-----------------------------------------------------------------
016000* ONE PERFORM PER VECTOR - KEPT FLAT SO EACH RATE-TABLE BRANCH IS
016100* ONE PARAGRAPH THAT CAN BE CHANGED WITHOUT DISTURBING THE OTHERS.
016200*-----------------------------------------------------------------
016300 300-BUILD-TEST-VECTORS.
016400     PERFORM 400-BUILD-VECTOR-01.
016500     PERFORM 400-BUILD-VECTOR-02.
016600     PERFORM 400-BUILD-VECTOR-03.
016700     PERFORM 400-BUILD-VECTOR-04.
016800     PERFORM 400-BUILD-VECTOR-05.
016900     PERFORM 400-BUILD-VECTOR-06.
017000     PERFORM 400-BUILD-VECTOR-07.
017100     PERFORM 400-BUILD-VECTOR-08.
017200     PERFORM 400-BUILD-VECTOR-09.
017300     PERFORM 400-BUILD-VECTOR-10.
017400     PERFORM 400-BUILD-VECTOR-11.
017500     PERFORM 400-BUILD-VECTOR-12.
017600     PERFORM 400-BUILD-VECTOR-13.
017700     PERFORM 400-BUILD-VECTOR-14.
017800     PERFORM 400-BUILD-VECTOR-15.
017900     PERFORM 400-BUILD-VECTOR-16.
018000     PERFORM 400-BUILD-VECTOR-17.
018100     PERFORM 400-BUILD-VECTOR-18.
018200
018300*-----------------------------------------------------------------
018400 300-PRINT-TEST-BANNER.
018600     DISPLAY WS-BANNER-MSG.
018700     DISPLAY "RUN DATE (YYMMDD) - " WS-RUN-DATE-DIGITS.
018800     DISPLAY " ".
018900
019000*-----------------------------------------------------------------
019100* MOVE THE CURRENT VECTOR'S INPUT FIELDS TO THE PARAMETER AREA
019200* AND CALL FEE-CALCULATOR.
019300*-----------------------------------------------------------------
019400 300-RUN-ONE-VECTOR.
019500     MOVE ZEROS               TO LK-RATE LK-FEE-AMOUNT.
019600     MOVE WV-TXN-TYPE (WV-IDX)     TO LK-TXN-TYPE.
019700     MOVE WV-STUDENT-FLAG (WV-IDX) TO LK-STUDENT-FLAG.
019800     MOVE WV-AMOUNT (WV-IDX)       TO LK-AMOUNT.
019900     MOVE WV-BALANCE-1 (WV-IDX)    TO LK-BALANCE-1.
020000     MOVE WV-BALANCE-2 (WV-IDX)    TO LK-BALANCE-2.
020100     MOVE WV-DAY-OF-WEEK (WV-IDX)  TO LK-DAY-OF-WEEK.
020200     CALL "FEE-CALCULATOR"    USING LK-FEE-PARAMETERS.
020300
020400*-----------------------------------------------------------------
020500* COMPARE THE RETURNED RATE AND FEE AGAINST THE VECTOR'S EXPECTED
020600* VALUES AND PRINT ONE RESULT LINE.
020700*-----------------------------------------------------------------
020800 300-CHECK-ONE-VECTOR.
020900     IF LK-RATE = WV-EXPECT-RATE (WV-IDX)
021000         AND LK-FEE-AMOUNT = WV-EXPECT-FEE (WV-IDX)
021100         ADD 1                TO WS-PASS-COUNT
021200         PERFORM 400-PRINT-PASS-LINE
021300     ELSE
021400         ADD 1                TO WS-FAIL-COUNT
021500         PERFORM 400-PRINT-FAIL-LINE
021600     END-IF.
021700
021800*-----------------------------------------------------------------
021900 300-PRINT-TEST-SUMMARY.
022000     DISPLAY " ".
022100     MOVE SPACES              TO WS-SUMMARY-LINE.
022200     STRING "VECTORS RUN " DELIMITED BY SIZE
022300         WS-TEST-COUNT       DELIMITED BY SIZE
022400         "   PASSED " DELIMITED BY SIZE
022500         WS-PASS-COUNT       DELIMITED BY SIZE
022600         "   FAILED " DELIMITED BY SIZE
022700         WS-FAIL-COUNT       DELIMITED BY SIZE
022800         INTO WS-SUMMARY-LINE.
022900     DISPLAY WS-SUMMARY-LINE.
023000     IF WS-FAIL-COUNT = ZERO
023100         DISPLAY "FEE-CALCULATOR RATE TABLES PROVED OUT CLEAN."
023200     ELSE
023300         DISPLAY "FEE-CALCULATOR HAS FAILING VECTORS - SEE ABOVE."
023400     END-IF.
023500
023600******************************************************************
023700 400-PRINT-PASS-LINE.
023800     MOVE SPACES              TO WS-RESULT-LINE.
023900     STRING WS-PASS-MSG      DELIMITED BY SIZE
024000         "  "                 DELIMITED BY SIZE
024100         WV-NAME (WV-IDX)    DELIMITED BY SIZE
024200         "  RATE="            DELIMITED BY SIZE
024300         LK-RATE              DELIMITED BY SIZE
024400         "  FEE="             DELIMITED BY SIZE
024500         LK-FEE-AMOUNT        DELIMITED BY SIZE
024600         INTO WS-RESULT-LINE.
024700     DISPLAY WS-RESULT-LINE.
024800
024900*-----------------------------------------------------------------
025000* A FAILING VECTOR IS TRACED WITH BOTH THE ACTUAL AND EXPECTED
025100* RATE/FEE SO THE PROGRAMMER DOES NOT HAVE TO RE-RUN TO SEE WHY.
025200*-----------------------------------------------------------------
025300 400-PRINT-FAIL-LINE.
025400     MOVE SPACES              TO WS-RESULT-LINE.
025500     STRING WS-FAIL-MSG      DELIMITED BY SIZE
025600         "  "                 DELIMITED BY SIZE
025700         WV-NAME (WV-IDX)    DELIMITED BY SIZE
025800         "  RATE="            DELIMITED BY SIZE
025900         LK-RATE              DELIMITED BY SIZE
026000         " EXP="              DELIMITED BY SIZE
026100         WV-EXPECT-RATE (WV-IDX) DELIMITED BY SIZE
026200         "  FEE="             DELIMITED BY SIZE
026300         LK-FEE-AMOUNT        DELIMITED BY SIZE
026400         " EXP="              DELIMITED BY SIZE
026500         WV-EXPECT-FEE (WV-IDX)  DELIMITED BY SIZE
026600         INTO WS-RESULT-LINE.
026700     DISPLAY WS-RESULT-LINE.
026800     DISPLAY "     AMOUNT=" LK-AMOUNT-DOLLARS "." LK-AMOUNT-CENTS
026900         "  BAL1=" LK-BAL1-WHOLE "." LK-BAL1-CENTS.
027000
027100******************************************************************
027200* DEPOSIT INTEREST VECTORS - REQ ATM-014, STUDENT ROWS PER
027300* RETAIL BANKING MEMO 93-118.  SEE 02/14/01 CHANGE.
027350*-----------------------------------------------------------------
027400 400-BUILD-VECTOR-01.
027500     MOVE "DEP STUDENT HI RATE"    TO WV-NAME (1).
027600     MOVE "D"                      TO WV-TXN-TYPE (1).
027700     MOVE "Y"                      TO WV-STUDENT-FLAG (1).
027800     MOVE 200.00                   TO WV-AMOUNT (1).
027900     MOVE 2000.00                  TO WV-BALANCE-1 (1).
028000     MOVE ZERO                     TO WV-BALANCE-2 (1).
028100     MOVE 1                        TO WV-DAY-OF-WEEK (1).
028200     MOVE 0.0100                   TO WV-EXPECT-RATE (1).
028300     MOVE 2.00                     TO WV-EXPECT-FEE (1).
028400
028500*-----------------------------------------------------------------
028600 400-BUILD-VECTOR-02.
028700     MOVE "DEP STUDENT LO BAL"     TO WV-NAME (2).
028800     MOVE "D"                      TO WV-TXN-TYPE (2).
028900     MOVE "Y"                      TO WV-STUDENT-FLAG (2).
029000     MOVE 200.00                   TO WV-AMOUNT (2).
029100     MOVE 500.00                   TO WV-BALANCE-1 (2).
029200     MOVE ZERO                     TO WV-BALANCE-2 (2).
029300     MOVE 1                        TO WV-DAY-OF-WEEK (2).
029400     MOVE 0.0050                   TO WV-EXPECT-RATE (2).
029500     MOVE 1.00                     TO WV-EXPECT-FEE (2).
029600
029700*-----------------------------------------------------------------
029800 400-BUILD-VECTOR-03.
029900     MOVE "DEP STUDENT LO AMT"     TO WV-NAME (3).
030000     MOVE "D"                      TO WV-TXN-TYPE (3).
030100     MOVE "Y"                      TO WV-STUDENT-FLAG (3).
030200     MOVE 50.00                    TO WV-AMOUNT (3).
030300     MOVE 6000.00                  TO WV-BALANCE-1 (3).
030400     MOVE ZERO                     TO WV-BALANCE-2 (3).
030500     MOVE 1                        TO WV-DAY-OF-WEEK (3).
030600     MOVE 0.0050                   TO WV-EXPECT-RATE (3).
030700     MOVE 0.25                     TO WV-EXPECT-FEE (3).
030800
030900*-----------------------------------------------------------------
031000 400-BUILD-VECTOR-04.
031100     MOVE "DEP STUDENT OTHER"      TO WV-NAME (4).
031200     MOVE "D"                      TO WV-TXN-TYPE (4).
031300     MOVE "Y"                      TO WV-STUDENT-FLAG (4).
031400     MOVE 50.00                    TO WV-AMOUNT (4).
031500     MOVE 500.00                   TO WV-BALANCE-1 (4).
031600     MOVE ZERO                     TO WV-BALANCE-2 (4).
031700     MOVE 1                        TO WV-DAY-OF-WEEK (4).
031800     MOVE 0.0000                   TO WV-EXPECT-RATE (4).
031900     MOVE 0.00                     TO WV-EXPECT-FEE (4).
032000
032100*-----------------------------------------------------------------
032200 400-BUILD-VECTOR-05.
032300     MOVE "DEP NONSTUD HI RATE"    TO WV-NAME (5).
032400     MOVE "D"                      TO WV-TXN-TYPE (5).
032500     MOVE "N"                      TO WV-STUDENT-FLAG (5).
032600     MOVE 600.00                   TO WV-AMOUNT (5).
032700     MOVE 6000.00                  TO WV-BALANCE-1 (5).
032800     MOVE ZERO                     TO WV-BALANCE-2 (5).
032900     MOVE 1                        TO WV-DAY-OF-WEEK (5).
033000     MOVE 0.0100                   TO WV-EXPECT-RATE (5).
033100     MOVE 6.00                     TO WV-EXPECT-FEE (5).
033200
033300*-----------------------------------------------------------------
033400 400-BUILD-VECTOR-06.
033500     MOVE "DEP NONSTUD LO BAL"     TO WV-NAME (6).
033600     MOVE "D"                      TO WV-TXN-TYPE (6).
033700     MOVE "N"                      TO WV-STUDENT-FLAG (6).
033800     MOVE 600.00                   TO WV-AMOUNT (6).
033900     MOVE 2000.00                  TO WV-BALANCE-1 (6).
034000     MOVE ZERO                     TO WV-BALANCE-2 (6).
034100     MOVE 1                        TO WV-DAY-OF-WEEK (6).
034200     MOVE 0.0050                   TO WV-EXPECT-RATE (6).
034300     MOVE 3.00                     TO WV-EXPECT-FEE (6).
034400
034500*-----------------------------------------------------------------
034600 400-BUILD-VECTOR-07.
034700     MOVE "DEP NONSTUD LO AMT"     TO WV-NAME (7).
034800     MOVE "D"                      TO WV-TXN-TYPE (7).
034900     MOVE "N"                      TO WV-STUDENT-FLAG (7).
035000     MOVE 100.00                   TO WV-AMOUNT (7).
035100     MOVE 11000.00                 TO WV-BALANCE-1 (7).
035200     MOVE ZERO                     TO WV-BALANCE-2 (7).
035300     MOVE 1                        TO WV-DAY-OF-WEEK (7).
035400     MOVE 0.0050                   TO WV-EXPECT-RATE (7).
035500     MOVE 0.50                     TO WV-EXPECT-FEE (7).
035600
035700*-----------------------------------------------------------------
035800 400-BUILD-VECTOR-08.
035900     MOVE "DEP NONSTUD OTHER"      TO WV-NAME (8).
036000     MOVE "D"                      TO WV-TXN-TYPE (8).
036100     MOVE "N"                      TO WV-STUDENT-FLAG (8).
036200     MOVE 100.00                   TO WV-AMOUNT (8).
036300     MOVE 500.00                   TO WV-BALANCE-1 (8).
036400     MOVE ZERO                     TO WV-BALANCE-2 (8).
036500     MOVE 1                        TO WV-DAY-OF-WEEK (8).
036600     MOVE 0.0000                   TO WV-EXPECT-RATE (8).
036700     MOVE 0.00                     TO WV-EXPECT-FEE (8).
036800
036900******************************************************************
037000* WITHDRAWAL FEE VECTORS - REQ ATM-014, WEEKEND WAIVER REQ
037100* ATM-058, NON-STUDENT WEEKEND RATE CORRECTED REQ ATM-077.
037200* ALL AT AMOUNT 50.00, MATCHING THE RATES MEMO'S OWN EXAMPLES.
037300*-----------------------------------------------------------------
037400 400-BUILD-VECTOR-09.
037500     MOVE "WD STUDENT WEEKEND"     TO WV-NAME (9).
037600     MOVE "W"                      TO WV-TXN-TYPE (9).
037700     MOVE "Y"                      TO WV-STUDENT-FLAG (9).
037800     MOVE 50.00                    TO WV-AMOUNT (9).
037900     MOVE 5000.00                  TO WV-BALANCE-1 (9).
038000     MOVE ZERO                     TO WV-BALANCE-2 (9).
038100     MOVE 1                        TO WV-DAY-OF-WEEK (9).
038200     MOVE 0.0000                   TO WV-EXPECT-RATE (9).
038300     MOVE 0.00                     TO WV-EXPECT-FEE (9).
038400
038500*-----------------------------------------------------------------
038600 400-BUILD-VECTOR-10.
038700     MOVE "WD STUDENT WEEKDAY"     TO WV-NAME (10).
038800     MOVE "W"                      TO WV-TXN-TYPE (10).
038900     MOVE "Y"                      TO WV-STUDENT-FLAG (10).
039000     MOVE 50.00                    TO WV-AMOUNT (10).
039100     MOVE 5000.00                  TO WV-BALANCE-1 (10).
039200     MOVE ZERO                     TO WV-BALANCE-2 (10).
039300     MOVE 3                        TO WV-DAY-OF-WEEK (10).
039400     MOVE 0.0010                   TO WV-EXPECT-RATE (10).
039500     MOVE 0.05                     TO WV-EXPECT-FEE (10).
039600
039700*-----------------------------------------------------------------
039800 400-BUILD-VECTOR-11.
039900     MOVE "WD NONSTUD WEEKEND"     TO WV-NAME (11).
040000     MOVE "W"                      TO WV-TXN-TYPE (11).
040100     MOVE "N"                      TO WV-STUDENT-FLAG (11).
040200     MOVE 50.00                    TO WV-AMOUNT (11).
040300     MOVE 5000.00                  TO WV-BALANCE-1 (11).
040400     MOVE ZERO                     TO WV-BALANCE-2 (11).
040500     MOVE 7                        TO WV-DAY-OF-WEEK (11).
040600     MOVE 0.0010                   TO WV-EXPECT-RATE (11).
040700     MOVE 0.05                     TO WV-EXPECT-FEE (11).
040800
040900*-----------------------------------------------------------------
041000 400-BUILD-VECTOR-12.
041100     MOVE "WD NONSTUD LO BAL"      TO WV-NAME (12).
041200     MOVE "W"                      TO WV-TXN-TYPE (12).
041300     MOVE "N"                      TO WV-STUDENT-FLAG (12).
041400     MOVE 50.00                    TO WV-AMOUNT (12).
041500     MOVE 1000.00                  TO WV-BALANCE-1 (12).
041600     MOVE ZERO                     TO WV-BALANCE-2 (12).
041700     MOVE 3                        TO WV-DAY-OF-WEEK (12).
041800     MOVE 0.0020                   TO WV-EXPECT-RATE (12).
041900     MOVE 0.10                     TO WV-EXPECT-FEE (12).
042000
042100*-----------------------------------------------------------------
042200 400-BUILD-VECTOR-13.
042300     MOVE "WD NONSTUD MID BAL"     TO WV-NAME (13).
042400     MOVE "W"                      TO WV-TXN-TYPE (13).
042500     MOVE "N"                      TO WV-STUDENT-FLAG (13).
042600     MOVE 50.00                    TO WV-AMOUNT (13).
042700     MOVE 5000.00                  TO WV-BALANCE-1 (13).
042800     MOVE ZERO                     TO WV-BALANCE-2 (13).
042900     MOVE 3                        TO WV-DAY-OF-WEEK (13).
043000     MOVE 0.0010                   TO WV-EXPECT-RATE (13).
043100     MOVE 0.05                     TO WV-EXPECT-FEE (13).
043200
043300*-----------------------------------------------------------------
043400 400-BUILD-VECTOR-14.
043500     MOVE "WD NONSTUD HI BAL"      TO WV-NAME (14).
043600     MOVE "W"                      TO WV-TXN-TYPE (14).
043700     MOVE "N"                      TO WV-STUDENT-FLAG (14).
043800     MOVE 50.00                    TO WV-AMOUNT (14).
043900     MOVE 10001.00                 TO WV-BALANCE-1 (14).
044000     MOVE ZERO                     TO WV-BALANCE-2 (14).
044100     MOVE 3                        TO WV-DAY-OF-WEEK (14).
044200     MOVE 0.0000                   TO WV-EXPECT-RATE (14).
044300     MOVE 0.00                     TO WV-EXPECT-FEE (14).
044400
044500******************************************************************
044600* TRANSFER FEE VECTORS - REQ ATM-041, NON-STUDENT SURCHARGE ADDED
044700* REQ ATM-091.  ALL AT AMOUNT 50.00, DESTINATION BALANCE DRIVES
044800* THE RATE - SOURCE BALANCE (WV-BALANCE-1) IS NOT RATE-BEARING.
044900*-----------------------------------------------------------------
045000 400-BUILD-VECTOR-15.
045100     MOVE "XFER STUDENT HI DEST"   TO WV-NAME (15).
045200     MOVE "T"                      TO WV-TXN-TYPE (15).
045300     MOVE "Y"                      TO WV-STUDENT-FLAG (15).
045400     MOVE 50.00                    TO WV-AMOUNT (15).
045500     MOVE 5000.00                  TO WV-BALANCE-1 (15).
045600     MOVE 15000.00                 TO WV-BALANCE-2 (15).
045700     MOVE 1                        TO WV-DAY-OF-WEEK (15).
045800     MOVE 0.0050                   TO WV-EXPECT-RATE (15).
045900     MOVE 0.25                     TO WV-EXPECT-FEE (15).
046000
046100*-----------------------------------------------------------------
046200 400-BUILD-VECTOR-16.
046300     MOVE "XFER STUDENT LO DEST"   TO WV-NAME (16).
046400     MOVE "T"                      TO WV-TXN-TYPE (16).
046500     MOVE "Y"                      TO WV-STUDENT-FLAG (16).
046600     MOVE 50.00                    TO WV-AMOUNT (16).
046700     MOVE 5000.00                  TO WV-BALANCE-1 (16).
046800     MOVE 5000.00                  TO WV-BALANCE-2 (16).
046900     MOVE 1                        TO WV-DAY-OF-WEEK (16).
047000     MOVE 0.0100                   TO WV-EXPECT-RATE (16).
047100     MOVE 0.50                     TO WV-EXPECT-FEE (16).
047200
047300*-----------------------------------------------------------------
047400 400-BUILD-VECTOR-17.
047500     MOVE "XFER NONSTUD HI DEST"   TO WV-NAME (17).
047600     MOVE "T"                      TO WV-TXN-TYPE (17).
047700     MOVE "N"                      TO WV-STUDENT-FLAG (17).
047800     MOVE 50.00                    TO WV-AMOUNT (17).
047900     MOVE 5000.00                  TO WV-BALANCE-1 (17).
048000     MOVE 15000.00                 TO WV-BALANCE-2 (17).
048100     MOVE 1                        TO WV-DAY-OF-WEEK (17).
048200     MOVE 0.0100                   TO WV-EXPECT-RATE (17).
048300     MOVE 0.50                     TO WV-EXPECT-FEE (17).
048400
048500*-----------------------------------------------------------------
048600 400-BUILD-VECTOR-18.
048700     MOVE "XFER NONSTUD LO DEST"   TO WV-NAME (18).
048800     MOVE "T"                      TO WV-TXN-TYPE (18).
048900     MOVE "N"                      TO WV-STUDENT-FLAG (18).
049000     MOVE 50.00                    TO WV-AMOUNT (18).
049100     MOVE 5000.00                  TO WV-BALANCE-1 (18).
049200     MOVE 5000.00                  TO WV-BALANCE-2 (18).
049300     MOVE 1                        TO WV-DAY-OF-WEEK (18).
049400     MOVE 0.0150                   TO WV-EXPECT-RATE (18).
049500     MOVE 0.75                     TO WV-EXPECT-FEE (18).
